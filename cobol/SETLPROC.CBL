000100*================================================================        
000200 IDENTIFICATION DIVISION.                                                
000300 PROGRAM-ID.    SETLPROC.                                                
000400 AUTHOR.        M. DELACRUZ.                                             
000500 INSTALLATION.  VALLEY DISPATCH DATA CENTER.                             
000600 DATE-WRITTEN.  06/12/85.                                                
000700 DATE-COMPILED. 06/12/85.                                                
000800 SECURITY.      COMPANY CONFIDENTIAL - DISPATCH/REVENUE DATA.            
000900*----------------------------------------------------------------        
001000* SETLPROC -- TRIP SETTLEMENT FOR COMPLETED BOOKINGS                     
001100*----------------------------------------------------------------        
001200* READS THE BOOKING DECK A SECOND TIME (AFTER RATECALC) AND              
001300* SETTLES EACH TRIP: VEHICLE CHARGE AT THE OWNER'S PER-KM OR             
001400* FLAT PER-DAY RATE, PLUS THE PLATFORM CHARGE STAMPED ON THE             
001500* BOOKING AT CREATE TIME, WRITTEN TO ONE SETTLEMENT CARD PER             
001600* BOOKING.  RUNNING TOTALS OF SETTLED AMOUNT AND PLATFORM                
001700* CHARGE ARE DISPLAYED AT END OF RUN FOR THE NIGHT BALANCING             
001800* SHEET.                                                                 
001900*----------------------------------------------------------------        
002000* THE SETTLEMENT DISTANCE USED BELOW IS A FIXED 50.00 KM --              
002100* THAT IS WHAT DISPATCH'S OWN SETTLEMENT STEP USES TODAY AND             
002200* WE CARRIED IT OVER AS-IS.  WO-27714 ASKS FOR THE ACTUAL                
002300* METERED DISTANCE TO BE PASSED THROUGH FROM RATECALC INSTEAD            
002400* -- NOT YET SCHEDULED.                                                  
002500*----------------------------------------------------------------        
002600* CHANGE LOG                                                             
002700*----------------------------------------------------------------        
002800* 06/12/85 MDC  CR-8517  ORIGINAL WRITE-UP, ADAPTED FROM THE             
002900*                        PATIENT-BILLING SKELETON.                       
003000* 20/04/86 MDC  PR-0061  FLAT PER-DAY FALLBACK ADDED WHEN THE            
003100*                        PER-KM CHARGE COMES OUT TO ZERO.                
003200* 17/11/88 RNV  CR-8804  PLATFORM CHARGE TOTAL ADDED TO THE              
003300*                        END-OF-RUN DISPLAY FOR BALANCING.               
003400* 05/05/91 BHU  PR-0187  REMAINING-AMOUNT WAS BEING SET TO               
003500*                        THE TOTAL AMOUNT INSTEAD OF THE                 
003600*                        VEHICLE CHARGE ALONE.  FIXED.                   
003700* 14/12/98 KOD  Y2K-0049 YEAR 2000 REVIEW -- NO 2-DIGIT YEAR             
003800*                        FIELDS IN THIS PROGRAM.  NO CHANGE              
003900*                        REQUIRED.  SIGNED OFF PER Y2K PROJECT.          
004000* 01/07/99 KOD  Y2K-0049 RECHECK AFTER BOOKREC EXPANSION --              
004100*                        STILL CLEAN.  CLOSED.                           
004200* 11/03/02 SPR  WO-27714 NOTE ADDED ABOVE RE: FIXED 50KM --              
004300*                        LOGGED FOR FUTURE CLEANUP, NOT DONE.            
004400* 19/09/05 SPR  WO-33410 ANNUAL RATE CARD REFRESH.  NO LOGIC             
004500*                        CHANGE TO THIS PROGRAM.                         
004600* 10/08/26 GNW  CR-9719  FIXED MAINLINE PERFORM SEQUENCE -- THE          
004700*                        DRIVING PERFORM/GOBACK BLOCK WAS FILED          
004800*                        AS A NAMED PARAGRAPH AT THE BOTTOM OF           
004900*                        THE DIVISION INSTEAD OF FIRST, SO THE           
005000*                        PROGRAM FELL INTO 000-HOUSEKEEPING ON           
005100*                        ENTRY AND RERAN THE WHOLE DECK AFTER            
005200*                        CLOSING THE OUTPUT FILE.  MOVED TO THE          
005300*                        TOP PER OUR OWN HOUSE CONVENTION.               
005400* 10/08/26 GNW  CR-9741  000-HOUSEKEEPING NOW PRIMES THE READ            
005500*                        IN LINE WITH AN AT END GO TO 000-EXIT,          
005600*                        AND THE SETTLEMENT DISTANCE / END-OF-           
005700*                        FILE SWITCH MOVED TO STANDALONE 77-             
005800*                        LEVELS -- MATCHES OUR OWN HOUSE STYLE           
005900*                        FOR A LONE COUNTER OR SWITCH.                   
006000*================================================================        
006100 ENVIRONMENT DIVISION.                                                   
006200 CONFIGURATION SECTION.                                                  
006300 SOURCE-COMPUTER. IBM-370.                                               
006400 OBJECT-COMPUTER. IBM-370.                                               
006500 SPECIAL-NAMES.                                                          
006600     C01 IS TOP-OF-FORM                                                  
006700     UPSI-0 ON STATUS IS SP-TRACE-SWITCH-ON.                             
006800 INPUT-OUTPUT SECTION.                                                   
006900 FILE-CONTROL.                                                           
007000     SELECT BOOKING-IN      ASSIGN TO BOOKIN                             
007100         FILE STATUS IS FS-STAT-BOOKIN.                                  
007200     SELECT SETTLEMENT-OUT  ASSIGN TO SETLOUT                            
007300         FILE STATUS IS FS-STAT-SETLOUT.                                 
007400*================================================================        
007500 DATA DIVISION.                                                          
007600 FILE SECTION.                                                           
007700*----------------------------------------------------------------        
007800* BOOKING CARD -- LAYOUT IS THE SHARED BOOKREC COPYBOOK                  
007900*----------------------------------------------------------------        
008000 FD  BOOKING-IN                                                          
008100     RECORDING MODE IS F                                                 
008200     RECORD CONTAINS 100 CHARACTERS                                      
008300     LABEL RECORDS ARE STANDARD                                          
008400     DATA RECORD IS BOOKING-RECORD-WS.                                   
008500     COPY BOOKREC.                                                       
008600*----------------------------------------------------------------        
008700* SETTLEMENT CARD -- ONE OUT PER BOOKING SETTLED                         
008800*----------------------------------------------------------------        
008900 FD  SETTLEMENT-OUT                                                      
009000     RECORDING MODE IS F                                                 
009100     RECORD CONTAINS 50 CHARACTERS                                       
009200     LABEL RECORDS ARE STANDARD                                          
009300     DATA RECORD IS SETTLEMENT-RECORD.                                   
009400 01  SETTLEMENT-RECORD.                                                  
009500     05  SETTLEMENT-BOOKING-ID       PIC 9(09).                          
009600     05  SETTLEMENT-VEHICLE-CHARGE   PIC S9(7)V99.                       
009700     05  SETTLEMENT-PLATFORM-CHARGE  PIC S9(7)V99.                       
009800     05  SETTLEMENT-TOTAL-AMOUNT     PIC S9(7)V99.                       
009900     05  SETTLEMENT-REMAINING-AMT    PIC S9(7)V99.                       
010000     05  SETTLEMENT-REMAINING-AMT-X  REDEFINES                           
010100             SETTLEMENT-REMAINING-AMT                                    
010200                                     PIC X(09).                          
010300     05  FILLER                      PIC X(05).                          
010400*================================================================        
010500 WORKING-STORAGE SECTION.                                                
010600*----------------------------------------------------------------        
010700* FILE STATUS CODES                                                      
010800*----------------------------------------------------------------        
010900 01  FILE-STATUS-CODES.                                                  
011000     05  FS-STAT-BOOKIN              PIC X(02) VALUE SPACES.             
011100         88  CODE-READ-OK                VALUE '00'.                     
011200         88  NO-MORE-RECORDS             VALUE '10'.                     
011300     05  FS-STAT-SETLOUT             PIC X(02) VALUE SPACES.             
011400         88  CODE-WRITE-OK               VALUE '00'.                     
011500*----------------------------------------------------------------        
011600* THE FIXED SETTLEMENT DISTANCE -- SEE WO-27714 ABOVE.  STANDALONE       
011700* 77-LEVEL PER SHOP STANDARD FOR A LONE WORK FIELD.                      
011800*----------------------------------------------------------------        
011900 77  WS-SETTLEMENT-DISTANCE-KM       PIC S9(5)V99                        
012000                                     VALUE 50.00.                        
012100*----------------------------------------------------------------        
012200* COUNTERS AND ACCUMULATORS -- ALL COMP/COMP-3 PER SHOP                  
012300* STANDARD FOR COUNTS AND MONEY TOTALS RESPECTIVELY.                     
012400*----------------------------------------------------------------        
012500 01  COUNTERS-AND-ACCUMULATORS.                                          
012600     05  RECORDS-SETTLED             PIC S9(8) COMP VALUE ZERO.          
012700     05  RECORDS-BY-PER-DAY-RATE     PIC S9(8) COMP VALUE ZERO.          
012800     05  PROJECT-INDEX               PIC S9(5) COMP VALUE ZERO.          
012900     05  SETTLEMENT-TOTAL-ACCUM      PIC S9(9)V99 COMP-3                 
013000                                     VALUE ZERO.                         
013100     05  SETTLEMENT-PLATFORM-ACCUM   PIC S9(9)V99 COMP-3                 
013200                                     VALUE ZERO.                         
013300     05  FILLER                      PIC X(04).                          
013400*----------------------------------------------------------------        
013500* SETTLEMENT WORK AREA                                                   
013600*----------------------------------------------------------------        
013700 01  WS-SETTLEMENT-VARS.                                                 
013800     05  WS-VEHICLE-CHARGE           PIC S9(7)V99 VALUE ZERO.            
013900     05  WS-TOTAL-AMOUNT             PIC S9(7)V99 VALUE ZERO.            
014000 77  MORE-RECORDS-SW                 PIC X(01) VALUE 'Y'.                
014100     88  MORE-RECORDS                    VALUE 'Y'.                      
014200     88  NO-MORE-RECORDS-SW              VALUE 'N'.                      
014300*----------------------------------------------------------------        
014400* END-OF-RUN BALANCING LINE -- EDITED FOR THE NIGHT SHEET                
014500*----------------------------------------------------------------        
014600 01  WS-TOTALS-LINE.                                                     
014700     05  FILLER                      PIC X(17)                           
014800             VALUE 'SETTLED TOTAL  $'.                                   
014900     05  WT-SETTLED-TOTAL-ED         PIC $$$,$$$,$$9.99.                 
015000 01  WS-PLATFORM-LINE.                                                   
015100     05  FILLER                      PIC X(17)                           
015200             VALUE 'PLATFORM TOTAL $'.                                   
015300     05  WT-PLATFORM-TOTAL-ED        PIC $$$,$$$,$$9.99.                 
015400*================================================================        
015500 PROCEDURE DIVISION.                                                     
015600*----------------------------------------------------------------        
015700* TOP OF THE RUN -- DRIVING PERFORM SEQUENCE.  MUST STAY FIRST           
015800* IN THE DIVISION SO CONTROL LANDS HERE ON ENTRY (CR-9719).              
015900*----------------------------------------------------------------        
016000     PERFORM 000-HOUSEKEEPING                                            
016100         THRU 000-EXIT.                                                  
016200     PERFORM 100-MAINLINE                                                
016300         THRU 100-EXIT                                                   
016400         UNTIL NOT MORE-RECORDS.                                         
016500     PERFORM 200-CLEANUP                                                 
016600         THRU 200-EXIT.                                                  
016700     MOVE +0 TO RETURN-CODE.                                             
016800     GOBACK.                                                             
016900*----------------------------------------------------------------        
017000* 000-HOUSEKEEPING -- OPEN FILES, PRIME THE READ                         
017100*----------------------------------------------------------------        
017200 000-HOUSEKEEPING.                                                       
017300     OPEN INPUT  BOOKING-IN                                              
017400     OPEN OUTPUT SETTLEMENT-OUT.                                         
017500     IF NOT CODE-READ-OK                                                 
017600         DISPLAY 'SETLPROC - BOOKIN OPEN ERROR  ' FS-STAT-BOOKIN         
017700         MOVE 'N' TO MORE-RECORDS-SW                                     
017800         GO TO 000-EXIT                                                  
017900     END-IF.                                                             
018000     READ BOOKING-IN                                                     
018100         AT END                                                          
018200             MOVE 'N' TO MORE-RECORDS-SW                                 
018300             GO TO 000-EXIT                                              
018400     END-READ.                                                           
018500 000-EXIT.                                                               
018600     EXIT.                                                               
018700*----------------------------------------------------------------        
018800* 100-MAINLINE -- SETTLE ONE BOOKING, WRITE THE CARD, READ ON            
018900*----------------------------------------------------------------        
019000 100-MAINLINE.                                                           
019100     PERFORM 110-CALCULATE-SETTLEMENT                                    
019200         THRU 110-EXIT.                                                  
019300     PERFORM 120-WRITE-SETTLEMENT                                        
019400         THRU 120-EXIT.                                                  
019500     PERFORM 100-READ-NEXT                                               
019600         THRU 100-READ-NEXT-EXIT.                                        
019700 100-EXIT.                                                               
019800     EXIT.                                                               
019900*----------------------------------------------------------------        
020000* 110-CALCULATE-SETTLEMENT -- COMPLETEBOOKING SETTLEMENT RULE.           
020100* VEHICLE CHARGE = OWNER PER-KM RATE TIMES THE FIXED                     
020200* SETTLEMENT DISTANCE; IF THAT COMES OUT ZERO, FALL BACK TO              
020300* THE FLAT PER-DAY RATE (SEE PR-0061).  TOTAL IS THE VEHICLE             
020400* CHARGE PLUS THE PLATFORM CHARGE STAMPED AT BOOKING CREATE              
020500* TIME.  REMAINING AMOUNT IS THE VEHICLE CHARGE ALONE (SEE               
020600* PR-0187 -- DO NOT CHANGE THIS BACK).                                   
020700*----------------------------------------------------------------        
020800 110-CALCULATE-SETTLEMENT.                                               
020900     COMPUTE WS-VEHICLE-CHARGE ROUNDED =                                 
021000         VEHICLE-PRICE-PER-KM * WS-SETTLEMENT-DISTANCE-KM.               
021100     IF WS-VEHICLE-CHARGE = ZERO AND VEHICLE-PRICE-PER-DAY > ZERO        
021200         MOVE VEHICLE-PRICE-PER-DAY TO WS-VEHICLE-CHARGE                 
021300         ADD 1 TO RECORDS-BY-PER-DAY-RATE                                
021400     END-IF.                                                             
021500     COMPUTE WS-TOTAL-AMOUNT =                                           
021600         PLATFORM-CHARGE-FIXED + WS-VEHICLE-CHARGE.                      
021700     ADD WS-TOTAL-AMOUNT      TO SETTLEMENT-TOTAL-ACCUM.                 
021800     ADD PLATFORM-CHARGE-FIXED TO SETTLEMENT-PLATFORM-ACCUM.             
021900 110-EXIT.                                                               
022000     EXIT.                                                               
022100*----------------------------------------------------------------        
022200* 120-WRITE-SETTLEMENT -- MOVE UP THE OUTPUT CARD AND WRITE              
022300*----------------------------------------------------------------        
022400 120-WRITE-SETTLEMENT.                                                   
022500     MOVE BOOKING-ID            TO SETTLEMENT-BOOKING-ID.                
022600     MOVE WS-VEHICLE-CHARGE     TO SETTLEMENT-VEHICLE-CHARGE.            
022700     MOVE PLATFORM-CHARGE-FIXED TO SETTLEMENT-PLATFORM-CHARGE.           
022800     MOVE WS-TOTAL-AMOUNT       TO SETTLEMENT-TOTAL-AMOUNT.              
022900     MOVE WS-VEHICLE-CHARGE     TO SETTLEMENT-REMAINING-AMT.             
023000     WRITE SETTLEMENT-RECORD.                                            
023100     IF NOT CODE-WRITE-OK                                                
023200         DISPLAY 'SETLPROC - SETLOUT WRITE ERROR' FS-STAT-SETLOUT        
023300     END-IF.                                                             
023400     ADD 1 TO RECORDS-SETTLED.                                           
023500 120-EXIT.                                                               
023600     EXIT.                                                               
023700*----------------------------------------------------------------        
023800* 100-READ-NEXT -- PRIMING AND MAIN-LOOP READ OF BOOKIN                  
023900*----------------------------------------------------------------        
024000 100-READ-NEXT.                                                          
024100     READ BOOKING-IN                                                     
024200         AT END                                                          
024300             MOVE 'N' TO MORE-RECORDS-SW                                 
024400             GO TO 100-READ-NEXT-EXIT                                    
024500     END-READ.                                                           
024600 100-READ-NEXT-EXIT.                                                     
024700     EXIT.                                                               
024800*----------------------------------------------------------------        
024900* 200-CLEANUP -- EDIT AND DISPLAY THE NIGHT BALANCING TOTALS,            
025000* CLOSE THE FILES.                                                       
025100*----------------------------------------------------------------        
025200 200-CLEANUP.                                                            
025300     MOVE SETTLEMENT-TOTAL-ACCUM    TO WT-SETTLED-TOTAL-ED.              
025400     MOVE SETTLEMENT-PLATFORM-ACCUM TO WT-PLATFORM-TOTAL-ED.             
025500     DISPLAY 'SETLPROC - BOOKINGS SETTLED .. ' RECORDS-SETTLED.          
025600     DISPLAY 'SETLPROC - BY PER-DAY RATE ... '                           
025700             RECORDS-BY-PER-DAY-RATE.                                    
025800     DISPLAY WS-TOTALS-LINE.                                             
025900     DISPLAY WS-PLATFORM-LINE.                                           
026000     CLOSE BOOKING-IN.                                                   
026100     CLOSE SETTLEMENT-OUT.                                               
026200 200-EXIT.                                                               
026300     EXIT.                                                               
