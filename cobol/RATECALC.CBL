000100*================================================================        
000200 IDENTIFICATION DIVISION.                                                
000300 PROGRAM-ID.    RATECALC.                                                
000400 AUTHOR.        T. OKAFOR.                                               
000500 INSTALLATION.  VALLEY DISPATCH DATA CENTER.                             
000600 DATE-WRITTEN.  14/03/87.                                                
000700 DATE-COMPILED. 14/03/87.                                                
000800 SECURITY.      COMPANY CONFIDENTIAL - DISPATCH/REVENUE DATA.            
000900*----------------------------------------------------------------        
001000* RATECALC -- FARE RATING FOR DISPATCH BOOKINGS                          
001100*----------------------------------------------------------------        
001200* READS ONE CARD PER BOOKING FROM BOOKIN, LOOKS UP THE PER-KM            
001300* RATE AND MINIMUM FARE FOR THE VEHICLE TYPE FROM THE RATECFG            
001400* CARD DECK (LOADED ONCE INTO A TABLE AT START-UP), RATES THE            
001500* TRIP BY THE GREAT-CIRCLE DISTANCE BETWEEN PICKUP AND DROP,             
001600* AND WRITES ONE FARE-RESULT CARD PER BOOKING TO FAREOUT.                
001700* NO CONTROL TOTALS ARE CARRIED ACROSS THIS RUN -- EACH CARD             
001800* STANDS ON ITS OWN -- SEE TICKET CR-8703 FOR WHY.                       
001900*----------------------------------------------------------------        
002000* CHANGE LOG                                                             
002100*----------------------------------------------------------------        
002200* 14/03/87 TJO  CR-8703  ORIGINAL WRITE-UP.  REPLACES THE                
002300*                        DESK CALCULATOR SHEET DISPATCH USED             
002400*                        FOR METERED FARES.                              
002500* 02/09/87 TJO  CR-8841  ADDED SAFARI AND SUV RATE CARDS --              
002600*                        FLEET ADDED TWO NEW VEHICLE CLASSES.            
002700* 19/01/89 RNV  PR-0133  FIXED ROUND-TRIP DOUBLING -- WAS                
002800*                        DOUBLING AFTER THE MINIMUM-FARE                 
002900*                        FLOOR INSTEAD OF BEFORE IT.                     
003000* 11/07/90 RNV  CR-9042  RENTAL PRICING ADDED FOR BOOKINGS               
003100*                        OVER THE DURATION THRESHOLD CARD.               
003200* 03/04/92 MDC  CR-9311  EV VEHICLE CLASS ADDED, SHARED VS               
003300*                        RESERVE PRICING PER FLEET MEMO 92-6.            
003400* 27/10/93 MDC  PR-0298  VEHICLE-PRICE-PER-KM OVERRIDE ADDED             
003500*                        SO OWNER-SET PRICING BEATS THE CARD             
003600*                        RATE WHEN THE OWNER HAS ONE ON FILE.            
003700* 09/06/95 BHU  CR-9587  MIN/MAX ESTIMATE BAND ADDED AT +/-              
003800*                        THE PRICE-VARIATION CARD PERCENTAGE.            
003900* 14/02/97 BHU  PR-0366  TABLE SEARCH WAS FALLING THROUGH TO             
004000*                        SEDAN ON A BLANK VEHICLE-TYPE-CODE;             
004100*                        NOW ONLY ON A TRUE UNKNOWN CODE.                
004200* 03/12/98 KOD  Y2K-0049 YEAR 2000 REVIEW -- NO 2-DIGIT YEAR             
004300*                        FIELDS IN THIS PROGRAM.  NO CHANGE              
004400*                        REQUIRED.  SIGNED OFF PER Y2K PROJECT.          
004500* 21/06/99 KOD  Y2K-0049 RECHECK AFTER RATECFG CONVERSION --             
004600*                        STILL CLEAN.  CLOSED.                           
004700* 30/08/01 KOD  CR-9902  RECOMPILED UNDER LE/COBOL AFTER THE             
004800*                        OS/390 UPGRADE.  ENABLED USE OF THE             
004900*                        SIN/COS/ASIN INTRINSICS BELOW IN                
005000*                        PLACE OF THE OLD SERIES-APPROXIMATION           
005100*                        PARAGRAPH (RETIRED, SEE PR-0298 COPY)           
005200* 14/05/03 RNV  PR-0441  EDIT-TRACE REDEFINES ADDED TO BOOKREC           
005300*                        TO HELP DIAGNOSE NUMCHECK ABENDS ON             
005400*                        BAD LAT/LONG CARDS FROM THE FRONT END.          
005500* 02/02/06 SPR  WO-33410 ANNUAL RATE CARD REFRESH.  NO LOGIC             
005600*                        CHANGE.                                         
005700* 10/08/26 GNW  CR-9750  OPEN ERRORS ON RATECFG/BOOKIN NOW GO TO         
005800*                        900-ERROR AND ABEND THE RUN INSTEAD OF          
005900*                        QUIETLY FLAGGING END-FILE -- MATCHES OUR        
006000*                        OWN HOUSE CONVENTION FOR A BAD OPEN.  ALSO      
006100*                        PULLED THE CARD COUNTER AND THE RATE-FROM-      
006200*                        FIELD SWITCH OUT TO STANDALONE 77-LEVELS        
006300*                        PER SHOP STANDARD FOR SINGLE-FIELD ITEMS.       
006400*================================================================        
006500 ENVIRONMENT DIVISION.                                                   
006600 CONFIGURATION SECTION.                                                  
006700 SOURCE-COMPUTER. IBM-370.                                               
006800 OBJECT-COMPUTER. IBM-370.                                               
006900 SPECIAL-NAMES.                                                          
007000     C01 IS TOP-OF-FORM                                                  
007100     UPSI-0 ON STATUS IS RC-TRACE-SWITCH-ON.                             
007200 INPUT-OUTPUT SECTION.                                                   
007300 FILE-CONTROL.                                                           
007400     SELECT RATE-CONFIG-IN  ASSIGN TO RATECFG                            
007500         FILE STATUS IS FS-STAT-RATECFG.                                 
007600     SELECT BOOKING-IN      ASSIGN TO BOOKIN                             
007700         FILE STATUS IS FS-STAT-BOOKIN.                                  
007800     SELECT FARE-RESULT-OUT ASSIGN TO FAREOUT                            
007900         FILE STATUS IS FS-STAT-FAREOUT.                                 
008000*================================================================        
008100 DATA DIVISION.                                                          
008200 FILE SECTION.                                                           
008300*----------------------------------------------------------------        
008400* RATE CARD DECK -- ONE KEY/VALUE PER CARD, 20 CARDS THIS RUN            
008500*----------------------------------------------------------------        
008600 FD  RATE-CONFIG-IN                                                      
008700     RECORDING MODE IS F                                                 
008800     RECORD CONTAINS 43 CHARACTERS                                       
008900     LABEL RECORDS ARE STANDARD                                          
009000     DATA RECORD IS RATE-CONFIG-RECORD.                                  
009100 01  RATE-CONFIG-RECORD.                                                 
009200     05  CONFIG-KEY-IN               PIC X(32).                          
009300     05  CONFIG-VALUE-IN             PIC S9(7)V9(4).                     
009400*----------------------------------------------------------------        
009500* BOOKING CARD -- LAYOUT IS THE SHARED BOOKREC COPYBOOK                  
009600*----------------------------------------------------------------        
009700 FD  BOOKING-IN                                                          
009800     RECORDING MODE IS F                                                 
009900     RECORD CONTAINS 100 CHARACTERS                                      
010000     LABEL RECORDS ARE STANDARD                                          
010100     DATA RECORD IS BOOKING-RECORD-WS.                                   
010200     COPY BOOKREC.                                                       
010300*----------------------------------------------------------------        
010400* FARE RESULT CARD -- ONE OUT PER BOOKING IN                             
010500*----------------------------------------------------------------        
010600 FD  FARE-RESULT-OUT                                                     
010700     RECORDING MODE IS F                                                 
010800     RECORD CONTAINS 50 CHARACTERS                                       
010900     LABEL RECORDS ARE STANDARD                                          
011000     DATA RECORD IS FARE-RESULT-RECORD.                                  
011100 01  FARE-RESULT-RECORD.                                                 
011200     05  FARE-BOOKING-ID             PIC 9(09).                          
011300     05  FARE-DISTANCE-KM            PIC S9(5)V99.                       
011400     05  FARE-BASE-FARE              PIC S9(7)V99.                       
011500     05  FARE-MIN-ESTIMATE           PIC S9(7)V99.                       
011600     05  FARE-MAX-ESTIMATE           PIC S9(7)V99.                       
011700     05  FARE-IS-RENTAL-FLAG         PIC X(01).                          
011800         88  RENTAL-PRICING-USED         VALUE 'Y'.                      
011900         88  STANDARD-PRICING-USED       VALUE 'N'.                      
012000     05  FILLER                      PIC X(06).                          
012100*================================================================        
012200 WORKING-STORAGE SECTION.                                                
012300*----------------------------------------------------------------        
012400* RATE CARD TABLE, LOADED ONCE FROM RATECFG AT START-UP.                 
012500* 20 CARDS THIS RUN -- 7 RATES, 7 MINIMUMS, GENERIC MINIMUM,             
012600* TWO RENTAL COST CARDS, THE RENTAL THRESHOLD, PRICE                     
012700* VARIATION, AND PLATFORM-CHARGE-PERCENTAGE (CARRIED BUT NOT             
012800* LOOKED UP BY THIS PROGRAM -- KEPT FOR PARITY WITH THE DECK).           
012900*----------------------------------------------------------------        
013000 01  WS-RATE-CONFIG-TABLE.                                               
013100     05  RATE-CONFIG-ITEM  OCCURS 20 TIMES                               
013200                           INDEXED BY RC-IDX.                            
013300         10  RC-KEY                  PIC X(32).                          
013400         10  RC-VALUE                PIC S9(7)V9(4).                     
013500         10  RC-VALUE-X  REDEFINES                                       
013600                 RC-VALUE            PIC X(11).                          
013700     05  FILLER                      PIC X(01).                          
013800*----------------------------------------------------------------        
013900* RECORD COUNTERS -- ALL COUNTERS, SUBSCRIPTS AND LENGTHS                
014000* ARE COMP PER SHOP STANDARD.                                            
014100*----------------------------------------------------------------        
014200 01  WS-CONTADORES.                                                      
014300     05  WS-COUNT-RECS       PIC S9(8) COMP SYNC VALUE ZERO.             
014400     05  WS-COUNT-RENTAL     PIC S9(8) COMP SYNC VALUE ZERO.             
014500     05  FILLER                      PIC X(02).                          
014600*----------------------------------------------------------------        
014700* STANDALONE COUNTERS AND SWITCHES, 77-LEVEL PER SHOP STANDARD           
014800* FOR A LONE COUNTER OR SWITCH THAT DOES NOT BELONG TO A GROUP.          
014900*----------------------------------------------------------------        
015000 77  WS-COUNT-CARDS              PIC S9(4) COMP VALUE ZERO.              
015100*----------------------------------------------------------------        
015200* CONSTANTS FETCHED ONCE FROM THE RATE CARD TABLE AT START-UP            
015300*----------------------------------------------------------------        
015400 01  WS-CONSTANTS-AREA.                                                  
015500     05  WS-RENTAL-VEHICLE-COST      PIC S9(7)V9(4) VALUE ZERO.          
015600     05  WS-RENTAL-DRIVER-COST       PIC S9(7)V9(4) VALUE ZERO.          
015700     05  WS-RENTAL-THRESHOLD-HRS     PIC S9(7)V9(4) VALUE ZERO.          
015800     05  WS-PRICE-VARIATION          PIC S9(7)V9(4) VALUE ZERO.          
015900     05  FILLER                      PIC X(04).                          
016000*----------------------------------------------------------------        
016100* DISTANCE AND FARE WORK AREA                                            
016200*----------------------------------------------------------------        
016300 01  WS-CALC-VARS.                                                       
016400     05  WS-LAT1-RAD                 PIC S9V9(9) VALUE ZERO.             
016500     05  WS-LAT2-RAD                 PIC S9V9(9) VALUE ZERO.             
016600     05  WS-DLAT-RAD                 PIC S9V9(9) VALUE ZERO.             
016700     05  WS-DLNG-RAD                 PIC S9V9(9) VALUE ZERO.             
016800     05  WS-HAVERSINE-A              PIC S9V9(9) VALUE ZERO.             
016900     05  WS-DISTANCE-KM              PIC S9(5)V99 VALUE ZERO.            
017000     05  WS-ACTUAL-DISTANCE          PIC S9(5)V99 VALUE ZERO.            
017100     05  WS-RATE-PER-KM              PIC S9(7)V9(4) VALUE ZERO.          
017200     05  WS-MINIMUM-FARE             PIC S9(7)V9(4) VALUE ZERO.          
017300     05  WS-BASE-FARE                PIC S9(7)V99 VALUE ZERO.            
017400     05  WS-MIN-ESTIMATE             PIC S9(7)V99 VALUE ZERO.            
017500     05  WS-MAX-ESTIMATE             PIC S9(7)V99 VALUE ZERO.            
017600     05  WS-LOOKUP-KEY-RATE          PIC X(32) VALUE SPACES.             
017700     05  WS-LOOKUP-KEY-MIN           PIC X(32) VALUE SPACES.             
017800* EARTH RADIUS (KM), ROAD-WINDING FACTOR AND DEGREES-TO-                 
017900* RADIANS CONSTANT -- FIXED, DO NOT CHANGE.                              
018000     05  WS-EARTH-RADIUS-KM         PIC S9(5)V9(4)                       
018100                                     VALUE 6371.0000.                    
018200     05  WS-ROAD-FACTOR             PIC S9V9(4)                          
018300                                     VALUE 1.4000.                       
018400     05  WS-RADIANS-FACTOR          PIC S9V9(9)                          
018500                                     VALUE 0.017453293.                  
018600*----------------------------------------------------------------        
018700* SWITCHES                                                               
018800*----------------------------------------------------------------        
018900 01  SW-SWITCHE-VARS.                                                    
019000     05  SW-END-FILE                 PIC X(01) VALUE 'N'.                
019100         88  END-FILE                    VALUE 'Y'.                      
019200         88  NOT-END-FILE                VALUE 'N'.                      
019300     05  FS-STAT-RATECFG             PIC X(02) VALUE SPACES.             
019400         88  RATECFG-OK                  VALUE '00'.                     
019500         88  RATECFG-EOF                 VALUE '10'.                     
019600     05  FS-STAT-BOOKIN              PIC X(02) VALUE SPACES.             
019700         88  BOOKIN-OK                   VALUE '00'.                     
019800         88  BOOKIN-EOF                  VALUE '10'.                     
019900     05  FS-STAT-FAREOUT             PIC X(02) VALUE SPACES.             
020000         88  FAREOUT-OK                  VALUE '00'.                     
020100     05  FILLER                      PIC X(03).                          
020200 77  SW-RATE-FROM-FIELD           PIC X(01) VALUE 'N'.                   
020300     88  RATE-FROM-VEHICLE-FIELD     VALUE 'Y'.                          
020400*================================================================        
020500 PROCEDURE DIVISION.                                                     
020600*----------------------------------------------------------------        
020700* 000-RATECALC-MAIN -- TOP OF THE RUN                                    
020800*----------------------------------------------------------------        
020900 000-RATECALC-MAIN.                                                      
021000     PERFORM 100-OPEN-FILES                                              
021100         THRU 100-EXIT.                                                  
021200     PERFORM 200-BOOKING-PROCESS                                         
021300         THRU 200-EXIT                                                   
021400         UNTIL END-FILE.                                                 
021500     PERFORM 900-TERMINAR                                                
021600         THRU 900-EXIT.                                                  
021700     GOBACK.                                                             
021800*----------------------------------------------------------------        
021900* 100-OPEN-FILES -- OPEN THE THREE DECKS, LOAD THE RATE CARD             
022000* TABLE, FETCH THE RUN CONSTANTS, PRIME THE BOOKING READ.                
022100*----------------------------------------------------------------        
022200 100-OPEN-FILES.                                                         
022300     OPEN INPUT  RATE-CONFIG-IN                                          
022400     OPEN INPUT  BOOKING-IN                                              
022500     OPEN OUTPUT FARE-RESULT-OUT.                                        
022600     IF NOT RATECFG-OK                                                   
022700         DISPLAY 'RATECALC - RATECFG OPEN ERROR ' FS-STAT-RATECFG        
022800         GO TO 900-ERROR                                                 
022900     END-IF.                                                             
023000     IF NOT BOOKIN-OK                                                    
023100         DISPLAY 'RATECALC - BOOKIN OPEN ERROR  ' FS-STAT-BOOKIN         
023200         GO TO 900-ERROR                                                 
023300     END-IF.                                                             
023400     PERFORM 150-LOAD-RATE-TABLE                                         
023500         THRU 150-EXIT.                                                  
023600     PERFORM 160-FETCH-CONSTANTS                                         
023700         THRU 160-EXIT.                                                  
023800     PERFORM 245-READ-BOOKING                                            
023900         THRU 245-EXIT.                                                  
024000 100-EXIT.                                                               
024100     EXIT.                                                               
024200*----------------------------------------------------------------        
024300* 150-LOAD-RATE-TABLE -- READ THE RATECFG DECK INTO THE TABLE            
024400* UNTIL END OF DECK OR THE TABLE FILLS.  BORROWS THE READ-               
024500* AND-LOAD-A-TABLE PATTERN COMMON TO OUR OCCURS TABLES.                  
024600*----------------------------------------------------------------        
024700 150-LOAD-RATE-TABLE.                                                    
024800     SET RC-IDX TO 1.                                                    
024900     PERFORM 155-LOAD-ONE-CARD                                           
025000         THRU 155-EXIT                                                   
025100         UNTIL RATECFG-EOF                                               
025200         OR RC-IDX > 20.                                                 
025300 150-EXIT.                                                               
025400     EXIT.                                                               
025500 155-LOAD-ONE-CARD.                                                      
025600     READ RATE-CONFIG-IN                                                 
025700         AT END                                                          
025800             MOVE '10' TO FS-STAT-RATECFG                                
025900         NOT AT END                                                      
026000             MOVE CONFIG-KEY-IN   TO RC-KEY (RC-IDX)                     
026100             MOVE CONFIG-VALUE-IN TO RC-VALUE (RC-IDX)                   
026200             ADD 1 TO WS-COUNT-CARDS                                     
026300             SET RC-IDX UP BY 1                                          
026400     END-READ.                                                           
026500 155-EXIT.                                                               
026600     EXIT.                                                               
026700*----------------------------------------------------------------        
026800* 160-FETCH-CONSTANTS -- ONE-TIME LOOKUP OF THE RUN CONSTANTS            
026900* OUT OF THE RATE CARD TABLE.                                            
027000*----------------------------------------------------------------        
027100 160-FETCH-CONSTANTS.                                                    
027200     SET RC-IDX TO 1.                                                    
027300     SEARCH RATE-CONFIG-ITEM                                             
027400         AT END                                                          
027500             DISPLAY 'RATECALC - RENTAL_VEHICLE_COST NOT FOUND'          
027600         WHEN RC-KEY (RC-IDX) = 'RENTAL_VEHICLE_COST'                    
027700             MOVE RC-VALUE (RC-IDX) TO WS-RENTAL-VEHICLE-COST            
027800     END-SEARCH.                                                         
027900     SET RC-IDX TO 1.                                                    
028000     SEARCH RATE-CONFIG-ITEM                                             
028100         AT END                                                          
028200             DISPLAY 'RATECALC - RENTAL_DRIVER_COST NOT FOUND'           
028300         WHEN RC-KEY (RC-IDX) = 'RENTAL_DRIVER_COST'                     
028400             MOVE RC-VALUE (RC-IDX) TO WS-RENTAL-DRIVER-COST             
028500     END-SEARCH.                                                         
028600     SET RC-IDX TO 1.                                                    
028700     SEARCH RATE-CONFIG-ITEM                                             
028800         AT END                                                          
028900             DISPLAY 'RATECALC - RENTAL_DURATION_THRESHOLD ',            
029000                     'NOT FOUND'                                         
029100         WHEN RC-KEY (RC-IDX) = 'RENTAL_DURATION_THRESHOLD_HOURS'        
029200             MOVE RC-VALUE (RC-IDX) TO WS-RENTAL-THRESHOLD-HRS           
029300     END-SEARCH.                                                         
029400     SET RC-IDX TO 1.                                                    
029500     SEARCH RATE-CONFIG-ITEM                                             
029600         AT END                                                          
029700             DISPLAY 'RATECALC - PRICE_VARIATION NOT FOUND'              
029800         WHEN RC-KEY (RC-IDX) = 'PRICE_VARIATION'                        
029900             MOVE RC-VALUE (RC-IDX) TO WS-PRICE-VARIATION                
030000     END-SEARCH.                                                         
030100 160-EXIT.                                                               
030200     EXIT.                                                               
030300*----------------------------------------------------------------        
030400* 200-BOOKING-PROCESS -- ONE PASS PER BOOKING CARD                       
030500*----------------------------------------------------------------        
030600 200-BOOKING-PROCESS.                                                    
030700     PERFORM 210-CALCULATE-DISTANCE                                      
030800         THRU 210-EXIT.                                                  
030900     PERFORM 215-DOUBLE-IF-ROUND-TRIP                                    
031000         THRU 215-EXIT.                                                  
031100     PERFORM 220-SELECT-RATE-AND-MINIMUM                                 
031200         THRU 220-EXIT.                                                  
031300     PERFORM 230-CALCULATE-FARE                                          
031400         THRU 230-EXIT.                                                  
031500     PERFORM 235-CALCULATE-MIN-MAX                                       
031600         THRU 235-EXIT.                                                  
031700     PERFORM 238-WRITE-FARE-RESULT                                       
031800         THRU 238-EXIT.                                                  
031900     PERFORM 245-READ-BOOKING                                            
032000         THRU 245-EXIT.                                                  
032100 200-EXIT.                                                               
032200     EXIT.                                                               
032300*----------------------------------------------------------------        
032400* 210-CALCULATE-DISTANCE -- HAVERSINE GREAT-CIRCLE DISTANCE,             
032500* TIMES THE ROAD-WINDING FACTOR, ROUNDED TO 2 DECIMALS.  THE             
032600* SIN/COS/ASIN INTRINSICS BELOW REPLACED AN IN-HOUSE SERIES              
032700* APPROXIMATION AFTER THE LE/COBOL UPGRADE -- SEE CR-9902.               
032800*----------------------------------------------------------------        
032900 210-CALCULATE-DISTANCE.                                                 
033000     COMPUTE WS-LAT1-RAD =                                               
033100         PICKUP-LATITUDE * WS-RADIANS-FACTOR.                            
033200     COMPUTE WS-LAT2-RAD =                                               
033300         DROP-LATITUDE * WS-RADIANS-FACTOR.                              
033400     COMPUTE WS-DLAT-RAD =                                               
033500         (DROP-LATITUDE - PICKUP-LATITUDE) * WS-RADIANS-FACTOR.          
033600     COMPUTE WS-DLNG-RAD =                                               
033700         (DROP-LONGITUDE - PICKUP-LONGITUDE) * WS-RADIANS-FACTOR.        
033800     COMPUTE WS-HAVERSINE-A =                                            
033900         (FUNCTION SIN (WS-DLAT-RAD / 2) ** 2) +                         
034000         (FUNCTION COS (WS-LAT1-RAD) * FUNCTION COS (WS-LAT2-RAD)        
034100         * (FUNCTION SIN (WS-DLNG-RAD / 2) ** 2)).                       
034200     COMPUTE WS-DISTANCE-KM ROUNDED =                                    
034300         WS-EARTH-RADIUS-KM * 2 *                                        
034400         FUNCTION ASIN (FUNCTION SQRT (WS-HAVERSINE-A))                  
034500         * WS-ROAD-FACTOR.                                               
034600 210-EXIT.                                                               
034700     EXIT.                                                               
034800*----------------------------------------------------------------        
034900* 215-DOUBLE-IF-ROUND-TRIP -- THE RATED DISTANCE IS DOUBLED              
035000* FOR A ROUND TRIP BEFORE RATING.  FARE-DISTANCE-KM ON THE               
035100* OUTPUT CARD STAYS THE ONE-WAY FIGURE.  SEE PR-0133.                    
035200*----------------------------------------------------------------        
035300 215-DOUBLE-IF-ROUND-TRIP.                                               
035400     IF ROUND-TRIP-CODE                                                  
035500         COMPUTE WS-ACTUAL-DISTANCE = WS-DISTANCE-KM * 2                 
035600     ELSE                                                                
035700         MOVE WS-DISTANCE-KM TO WS-ACTUAL-DISTANCE                       
035800     END-IF.                                                             
035900 215-EXIT.                                                               
036000     EXIT.                                                               
036100*----------------------------------------------------------------        
036200* 220-SELECT-RATE-AND-MINIMUM -- PICK THE RATE/MINIMUM PAIR.             
036300* EV USES THE SHARED OR RESERVE CARD BY THE SHARED-RIDE-FLAG.            
036400* AN OWNER-SET VEHICLE-PRICE-PER-KM BEATS THE CARD RATE AND              
036500* USES THE GENERIC MINIMUM CARD (SEE PR-0298).  EVERYTHING               
036600* ELSE GOES BY THE VEHICLE-TYPE-CODE, DEFAULTING TO SEDAN.               
036700*----------------------------------------------------------------        
036800 220-SELECT-RATE-AND-MINIMUM.                                            
036900     MOVE 'N' TO SW-RATE-FROM-FIELD.                                     
037000     EVALUATE TRUE                                                       
037100         WHEN EV-TYPE AND SHARED-RIDE                                    
037200             MOVE 'RATE_PER_KM_EV_PARTNER' TO WS-LOOKUP-KEY-RATE         
037300             MOVE 'MINIMUM_FARE_EV_PARTNER' TO WS-LOOKUP-KEY-MIN         
037400         WHEN EV-TYPE                                                    
037500             MOVE 'RATE_PER_KM_EV_RESERVE' TO WS-LOOKUP-KEY-RATE         
037600             MOVE 'MINIMUM_FARE_EV_RESERVE' TO WS-LOOKUP-KEY-MIN         
037700         WHEN VEHICLE-PRICE-PER-KM > ZERO                                
037800             SET RATE-FROM-VEHICLE-FIELD TO TRUE                         
037900             MOVE 'MINIMUM_FARE' TO WS-LOOKUP-KEY-MIN                    
038000         WHEN BIKE-TYPE                                                  
038100             MOVE 'RATE_PER_KM_BIKE' TO WS-LOOKUP-KEY-RATE               
038200             MOVE 'MINIMUM_FARE_BIKE' TO WS-LOOKUP-KEY-MIN               
038300         WHEN AUTO-TYPE                                                  
038400             MOVE 'RATE_PER_KM_AUTO' TO WS-LOOKUP-KEY-RATE               
038500             MOVE 'MINIMUM_FARE_AUTO' TO WS-LOOKUP-KEY-MIN               
038600         WHEN SUV-TYPE                                                   
038700             MOVE 'RATE_PER_KM_SUV' TO WS-LOOKUP-KEY-RATE                
038800             MOVE 'MINIMUM_FARE_SUV' TO WS-LOOKUP-KEY-MIN                
038900         WHEN SAFARI-TYPE                                                
039000             MOVE 'RATE_PER_KM_SAFARI' TO WS-LOOKUP-KEY-RATE             
039100             MOVE 'MINIMUM_FARE_SAFARI' TO WS-LOOKUP-KEY-MIN             
039200         WHEN OTHER                                                      
039300             MOVE 'RATE_PER_KM_SEDAN' TO WS-LOOKUP-KEY-RATE              
039400             MOVE 'MINIMUM_FARE_SEDAN' TO WS-LOOKUP-KEY-MIN              
039500     END-EVALUATE.                                                       
039600     IF RATE-FROM-VEHICLE-FIELD                                          
039700         MOVE VEHICLE-PRICE-PER-KM TO WS-RATE-PER-KM                     
039800     ELSE                                                                
039900         PERFORM 225-SEARCH-RATE-TABLE                                   
040000             THRU 225-EXIT                                               
040100     END-IF.                                                             
040200     PERFORM 226-SEARCH-MIN-TABLE                                        
040300         THRU 226-EXIT.                                                  
040400 220-EXIT.                                                               
040500     EXIT.                                                               
040600*----------------------------------------------------------------        
040700* 225-SEARCH-RATE-TABLE / 226-SEARCH-MIN-TABLE -- LINEAR                 
040800* SEARCH OF THE RATE CARD TABLE BY KEY, AS LOADED AT 150.                
040900*----------------------------------------------------------------        
041000 225-SEARCH-RATE-TABLE.                                                  
041100     SET RC-IDX TO 1.                                                    
041200     SEARCH RATE-CONFIG-ITEM                                             
041300         AT END                                                          
041400             DISPLAY 'RATECALC - RATE KEY NOT FOUND '                    
041500                 WS-LOOKUP-KEY-RATE                                      
041600             MOVE ZERO TO WS-RATE-PER-KM                                 
041700         WHEN RC-KEY (RC-IDX) = WS-LOOKUP-KEY-RATE                       
041800             MOVE RC-VALUE (RC-IDX) TO WS-RATE-PER-KM                    
041900     END-SEARCH.                                                         
042000 225-EXIT.                                                               
042100     EXIT.                                                               
042200 226-SEARCH-MIN-TABLE.                                                   
042300     SET RC-IDX TO 1.                                                    
042400     SEARCH RATE-CONFIG-ITEM                                             
042500         AT END                                                          
042600             DISPLAY 'RATECALC - MIN KEY NOT FOUND  '                    
042700                 WS-LOOKUP-KEY-MIN                                       
042800             MOVE ZERO TO WS-MINIMUM-FARE                                
042900         WHEN RC-KEY (RC-IDX) = WS-LOOKUP-KEY-MIN                        
043000             MOVE RC-VALUE (RC-IDX) TO WS-MINIMUM-FARE                   
043100     END-SEARCH.                                                         
043200 226-EXIT.                                                               
043300     EXIT.                                                               
043400*----------------------------------------------------------------        
043500* 230-CALCULATE-FARE -- RENTAL FORMULA WHEN THE BOOKING RUNS             
043600* PAST THE DURATION THRESHOLD CARD, ELSE DISTANCE TIMES RATE             
043700* WITH THE MINIMUM-FARE FLOOR.  RENTAL BOOKINGS DO NOT GET               
043800* THE FLOOR (SEE CR-9042).                                               
043900*----------------------------------------------------------------        
044000 230-CALCULATE-FARE.                                                     
044100     IF DURATION-HOURS > WS-RENTAL-THRESHOLD-HRS                         
044200         COMPUTE WS-BASE-FARE ROUNDED =                                  
044300             (WS-ACTUAL-DISTANCE * WS-RATE-PER-KM)                       
044400             + WS-RENTAL-VEHICLE-COST + WS-RENTAL-DRIVER-COST            
044500         SET RENTAL-PRICING-USED TO TRUE                                 
044600         ADD 1 TO WS-COUNT-RENTAL                                        
044700     ELSE                                                                
044800         COMPUTE WS-BASE-FARE ROUNDED =                                  
044900             WS-ACTUAL-DISTANCE * WS-RATE-PER-KM                         
045000         IF WS-BASE-FARE < WS-MINIMUM-FARE                               
045100             COMPUTE WS-BASE-FARE ROUNDED = WS-MINIMUM-FARE              
045200         END-IF                                                          
045300         SET STANDARD-PRICING-USED TO TRUE                               
045400     END-IF.                                                             
045500 230-EXIT.                                                               
045600     EXIT.                                                               
045700*----------------------------------------------------------------        
045800* 235-CALCULATE-MIN-MAX -- BAND THE BASE FARE +/- THE PRICE-             
045900* VARIATION CARD PERCENTAGE FOR THE RIDER'S ESTIMATE.                    
046000*----------------------------------------------------------------        
046100 235-CALCULATE-MIN-MAX.                                                  
046200     COMPUTE WS-MIN-ESTIMATE ROUNDED =                                   
046300         WS-BASE-FARE * (1 - WS-PRICE-VARIATION).                        
046400     COMPUTE WS-MAX-ESTIMATE ROUNDED =                                   
046500         WS-BASE-FARE * (1 + WS-PRICE-VARIATION).                        
046600 235-EXIT.                                                               
046700     EXIT.                                                               
046800*----------------------------------------------------------------        
046900* 238-WRITE-FARE-RESULT -- MOVE UP THE OUTPUT CARD AND WRITE             
047000*----------------------------------------------------------------        
047100 238-WRITE-FARE-RESULT.                                                  
047200     MOVE BOOKING-ID           TO FARE-BOOKING-ID.                       
047300     MOVE WS-DISTANCE-KM       TO FARE-DISTANCE-KM.                      
047400     MOVE WS-BASE-FARE         TO FARE-BASE-FARE.                        
047500     MOVE WS-MIN-ESTIMATE      TO FARE-MIN-ESTIMATE.                     
047600     MOVE WS-MAX-ESTIMATE      TO FARE-MAX-ESTIMATE.                     
047700     WRITE FARE-RESULT-RECORD.                                           
047800     IF NOT FAREOUT-OK                                                   
047900         DISPLAY 'RATECALC - FAREOUT WRITE ERROR'                        
048000             FS-STAT-FAREOUT                                             
048100     END-IF.                                                             
048200     ADD 1 TO WS-COUNT-RECS.                                             
048300 238-EXIT.                                                               
048400     EXIT.                                                               
048500*----------------------------------------------------------------        
048600* 245-READ-BOOKING -- PRIMING AND MAIN-LOOP READ OF BOOKIN               
048700*----------------------------------------------------------------        
048800 245-READ-BOOKING.                                                       
048900     READ BOOKING-IN                                                     
049000         AT END                                                          
049100             MOVE 'Y' TO SW-END-FILE                                     
049200         NOT AT END                                                      
049300             CONTINUE                                                    
049400     END-READ.                                                           
049500 245-EXIT.                                                               
049600     EXIT.                                                               
049700*----------------------------------------------------------------        
049800* 900-ERROR -- BAD OPEN ON RATECFG OR BOOKIN.  ABEND THE RUN HERE        
049900* RATHER THAN LIMP ALONG WITH NO INPUT -- SEE CR-9750.                   
050000*----------------------------------------------------------------        
050100 900-ERROR.                                                              
050200     MOVE +16 TO RETURN-CODE.                                            
050300     GOBACK.                                                             
050400*----------------------------------------------------------------        
050500* 900-TERMINAR -- CLOSE DOWN AND DISPLAY THE RUN COUNTS.                 
050600* NO MONEY CONTROL TOTAL IS KEPT HERE -- RATECALC PRICES EACH            
050700* BOOKING INDEPENDENTLY (SEE CR-8703 IN THE CHANGE LOG).                 
050800*----------------------------------------------------------------        
050900 900-TERMINAR.                                                           
051000     DISPLAY 'RATECALC - BOOKINGS PRICED .... ' WS-COUNT-RECS.           
051100     DISPLAY 'RATECALC - RENTAL PRICED ...... ' WS-COUNT-RENTAL.         
051200     CLOSE RATE-CONFIG-IN.                                               
051300     CLOSE BOOKING-IN.                                                   
051400     CLOSE FARE-RESULT-OUT.                                              
051500 900-EXIT.                                                               
051600     EXIT.                                                               
