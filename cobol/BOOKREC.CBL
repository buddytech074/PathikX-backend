000100*================================================================        
000200* BOOKREC  --  DISPATCH BOOKING RECORD LAYOUT                            
000300* VALLEY DISPATCH DATA CENTER -- APPLICATIONS PROGRAMMING                
000400*================================================================        
000500* ONE ENTRY PER VEHICLE BOOKING TAKEN BY THE DISPATCH FRONT END.         
000600* SHARED BY RATECALC (FARE RATING) AND SETLPROC (SETTLEMENT).            
000700* DO NOT ALTER FIELD LENGTHS WITHOUT RELOADING THE CARD FILE --          
000800* RATECFG AND BOOKIN ARE FIXED-LENGTH, UNBLOCKED, ONE REC/CARD.          
000900*----------------------------------------------------------------        
001000* MAINT HISTORY IS CARRIED IN RATECALC, SETLPROC AND WALETPST --         
001100* THIS MEMBER HAS NO PROCEDURE DIVISION TO LOG CHANGES AGAINST.          
001200*================================================================        
001300 01  BOOKING-RECORD-WS.                                                  
001400*   -------------------------------------------------------------        
001500*    WHICH BOOKING THIS CARD PRICES.                                     
001600*   -------------------------------------------------------------        
001700     05  BOOKING-IDENTIFICATION.                                         
001800         10  BOOKING-ID              PIC 9(09).                          
001900*    VEHICLE, TRIP SHAPE AND THE TWO LAT/LONG PAIRS USED BY              
002000*    RATECALC TO RUN THE GREAT-CIRCLE DISTANCE.  LAT/LONG HELD           
002100*    SIGNED, 3 WHOLE DEGREES, 6 DECIMAL PLACES.                          
002200     05  TRIP-DETAILS.                                                   
002300         10  VEHICLE-TYPE-CODE       PIC X(06).                          
002400             88  BIKE-TYPE               VALUE 'BIKE'.                   
002500             88  AUTO-TYPE               VALUE 'AUTO'.                   
002600             88  SEDAN-TYPE              VALUE 'SEDAN'.                  
002700             88  SUV-TYPE                VALUE 'SUV'.                    
002800             88  SAFARI-TYPE             VALUE 'SAFARI'.                 
002900             88  EV-TYPE                 VALUE 'EV'.                     
003000         10  TRIP-TYPE-CODE          PIC X(09).                          
003100             88  ONE-WAY-TRIP            VALUE 'ONE_WAY'.                
003200             88  ROUND-TRIP-CODE         VALUE 'ROUND_TRIP'.             
003300         10  SHARED-RIDE-FLAG        PIC X(01).                          
003400             88  SHARED-RIDE             VALUE 'Y'.                      
003500             88  RESERVED-RIDE           VALUE 'N'.                      
003600         10  PICKUP-LATITUDE         PIC S9(3)V9(6).                     
003700*    ALTERNATE CHARACTER VIEW, USED BY THE RATECFG DUMP UTIL             
003800*    WHEN A CARD FAILS NUMCHECK.  ADDED DURING EDIT-TRACE WORK           
003900*    -- SEE RATECALC CHANGE LOG.                                         
004000         10  PICKUP-LATITUDE-X REDEFINES                                 
004100                 PICKUP-LATITUDE     PIC X(09).                          
004200         10  PICKUP-LONGITUDE        PIC S9(3)V9(6).                     
004300         10  DROP-LATITUDE           PIC S9(3)V9(6).                     
004400         10  DROP-LATITUDE-X   REDEFINES                                 
004500                 DROP-LATITUDE       PIC X(09).                          
004600         10  DROP-LONGITUDE          PIC S9(3)V9(6).                     
004700         10  PASSENGER-COUNT         PIC 9(02).                          
004800         10  STOP-COUNT              PIC 9(02).                          
004900*    HOURS THE VEHICLE IS BOOKED FOR.  OVER THE THRESHOLD                
005000*    CARD IN RATECFG, RATECALC PRICES THIS AS A RENTAL                   
005100*    INSTEAD OF BY THE KILOMETER.                                        
005200         10  DURATION-HOURS          PIC 9(04).                          
005300*   -------------------------------------------------------------        
005400*    OWNER-SET PRICING OVERRIDES STAMPED ON THE BOOKING AT               
005500*    CREATE TIME BY THE FRONT END.  WHEN VEHICLE-PRICE-PER-KM            
005600*    IS GREATER THAN ZERO IT WINS OVER THE RATECFG TABLE RATE.           
005700*    PLATFORM-CHARGE-FIXED IS STAMPED 50.00 AT BOOKING CREATE            
005800*    TIME BY THE FRONT END (NOT RECOMPUTED HERE) AND RIDES               
005900*    STRAIGHT THROUGH TO SETLPROC'S SETTLEMENT TOTAL.                    
006000*   -------------------------------------------------------------        
006100     05  PRICING-DETAILS.                                                
006200         10  VEHICLE-PRICE-PER-KM    PIC S9(7)V99.                       
006300         10  VEHICLE-PRICE-PER-DAY   PIC S9(7)V99.                       
006400         10  VEHICLE-PRICE-PER-DAY-X REDEFINES                           
006500                 VEHICLE-PRICE-PER-DAY                                   
006600                                     PIC X(09).                          
006700         10  PLATFORM-CHARGE-FIXED   PIC S9(7)V99.                       
006800     05  FILLER                      PIC X(04).                          
