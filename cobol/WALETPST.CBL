000100*================================================================        
000200 IDENTIFICATION DIVISION.                                                
000300 PROGRAM-ID.    WALETPST.                                                
000400 AUTHOR.        B. HUYNH.                                                
000500 INSTALLATION.  VALLEY DISPATCH DATA CENTER.                             
000600 DATE-WRITTEN.  22/09/89.                                                
000700 DATE-COMPILED. 22/09/89.                                                
000800 SECURITY.      COMPANY CONFIDENTIAL - DISPATCH/REVENUE DATA.            
000900*----------------------------------------------------------------        
001000* WALETPST -- DRIVER WALLET TOP-UP POSTING                               
001100*----------------------------------------------------------------        
001200* POSTS ONE CREDIT ENTRY PER SUCCESSFUL WALLET TOP-UP.  READS            
001300* THE TOP-UP DECK (ONE CARD PER CONFIRMED PAYMENT GATEWAY                
001400* CREDIT), ADDS THE TOP-UP AMOUNT TO THE DRIVER'S PRIOR                  
001500* BALANCE, AND WRITES ONE POSTING CARD CARRYING THE NEW                  
001600* BALANCE.  RUNNING CREDIT TOTAL IS DISPLAYED AT END OF RUN.             
001700*----------------------------------------------------------------        
001800* CHANGE LOG                                                             
001900*----------------------------------------------------------------        
002000* 22/09/89 BHU  CR-9001  ORIGINAL WRITE-UP, ADAPTED FROM THE             
002100*                        FARE-ADVANCE POSTING SKELETON.                  
002200* 08/02/93 BHU  PR-0214  TXN-TYPE/TXN-CATEGORY CONSTANTS ADDED           
002300*                        TO THE OUTPUT CARD FOR THE LEDGER               
002400*                        FEED DOWNSTREAM.                                
002500* 30/06/97 RNV  CR-9375  CREDIT TOTAL ADDED TO END-OF-RUN                
002600*                        DISPLAY.                                        
002700* 09/12/98 KOD  Y2K-0049 YEAR 2000 REVIEW -- NO 2-DIGIT YEAR             
002800*                        FIELDS IN THIS PROGRAM.  NO CHANGE              
002900*                        REQUIRED.  SIGNED OFF PER Y2K PROJECT.          
003000* 14/04/01 KOD  CR-9902  RECOMPILED UNDER LE/COBOL AFTER THE             
003100*                        OS/390 UPGRADE.  NO SOURCE CHANGE.              
003200* 19/09/05 SPR  WO-33410 ANNUAL RATE CARD REFRESH.  NO LOGIC             
003300*                        CHANGE TO THIS PROGRAM.                         
003400* 10/08/26 GNW  CR-9719  FIXED MAINLINE PERFORM SEQUENCE -- THE          
003500*                        DRIVING PERFORM/GOBACK BLOCK WAS FILED          
003600*                        AS A NAMED PARAGRAPH AT THE BOTTOM OF           
003700*                        THE DIVISION INSTEAD OF FIRST, SO THE           
003800*                        PROGRAM FELL INTO OPEN-FILES ON ENTRY           
003900*                        AND RERAN THE WHOLE DECK AFTER CLOSING          
004000*                        THE OUTPUT FILE.  MOVED TO THE TOP PER          
004100*                        OUR OWN HOUSE CONVENTION.                       
004200* 10/08/26 GNW  CR-9719  WALLET-TXN-IN-RECORD FILLER WAS X(02),          
004300*                        ONE BYTE SHORT OF THE RECORD CONTAINS           
004400*                        30 ON THE FD.  WIDENED TO X(03).                
004500* 10/08/26 GNW  CR-9719  NEW-BALANCE WORK FIELD AND THE END-OF-          
004600*                        FILE SWITCH MOVED TO STANDALONE 77-             
004700*                        LEVELS -- MATCHES OUR OWN HOUSE STYLE           
004800*                        FOR A LONE COUNTER OR SWITCH.                   
004900*================================================================        
005000 ENVIRONMENT DIVISION.                                                   
005100 CONFIGURATION SECTION.                                                  
005200 SOURCE-COMPUTER. IBM-370.                                               
005300 OBJECT-COMPUTER. IBM-370.                                               
005400 SPECIAL-NAMES.                                                          
005500     C01 IS TOP-OF-FORM                                                  
005600     UPSI-0 ON STATUS IS SP-TRACE-SWITCH-ON.                             
005700 INPUT-OUTPUT SECTION.                                                   
005800 FILE-CONTROL.                                                           
005900     SELECT WALLET-TXN-IN   ASSIGN TO WALTIN                             
006000         FILE STATUS IS FS-STAT-WALTIN.                                  
006100     SELECT WALLET-TXN-OUT  ASSIGN TO WALTOUT                            
006200         FILE STATUS IS FS-STAT-WALTOUT.                                 
006300*================================================================        
006400 DATA DIVISION.                                                          
006500 FILE SECTION.                                                           
006600*----------------------------------------------------------------        
006700* TOP-UP CARD -- ONE PER CONFIRMED GATEWAY CREDIT                        
006800*----------------------------------------------------------------        
006900 FD  WALLET-TXN-IN                                                       
007000     RECORDING MODE IS F                                                 
007100     RECORD CONTAINS 30 CHARACTERS                                       
007200     LABEL RECORDS ARE STANDARD                                          
007300     DATA RECORD IS WALLET-TXN-IN-RECORD.                                
007400 01  WALLET-TXN-IN-RECORD.                                               
007500     05  WALLET-USER-ID              PIC 9(09).                          
007600     05  WALLET-TOPUP-AMOUNT         PIC S9(7)V99.                       
007700     05  WALLET-PRIOR-BALANCE        PIC S9(7)V99.                       
007800     05  FILLER                      PIC X(03).                          
007900*----------------------------------------------------------------        
008000* POSTING CARD -- ONE OUT PER TOP-UP, CARRIES THE NEW BALANCE            
008100* AND THE LEDGER-FEED CONSTANTS (PR-0214).                               
008200*----------------------------------------------------------------        
008300 FD  WALLET-TXN-OUT                                                      
008400     RECORDING MODE IS F                                                 
008500     RECORD CONTAINS 50 CHARACTERS                                       
008600     LABEL RECORDS ARE STANDARD                                          
008700     DATA RECORD IS WALLET-TXN-OUT-RECORD.                               
008800 01  WALLET-TXN-OUT-RECORD.                                              
008900     05  WALLET-USER-ID-O            PIC 9(09).                          
009000     05  WALLET-TOPUP-AMOUNT-O       PIC S9(7)V99.                       
009100     05  WALLET-TOPUP-AMOUNT-OX  REDEFINES                               
009200             WALLET-TOPUP-AMOUNT-O   PIC X(09).                          
009300     05  WALLET-PRIOR-BALANCE-O      PIC S9(7)V99.                       
009400     05  WALLET-PRIOR-BALANCE-OX REDEFINES                               
009500             WALLET-PRIOR-BALANCE-O  PIC X(09).                          
009600     05  WALLET-NEW-BALANCE-O        PIC S9(7)V99.                       
009700     05  WALLET-NEW-BALANCE-OX   REDEFINES                               
009800             WALLET-NEW-BALANCE-O    PIC X(09).                          
009900     05  WALLET-TXN-TYPE-O           PIC X(06) VALUE 'DRIVER'.           
010000     05  WALLET-TXN-CATEGORY-O       PIC X(06) VALUE 'CREDIT'.           
010100     05  FILLER                      PIC X(02).                          
010200*================================================================        
010300 WORKING-STORAGE SECTION.                                                
010400*----------------------------------------------------------------        
010500* FILE STATUS CODES                                                      
010600*----------------------------------------------------------------        
010700 01  FILE-STATUS-CODES.                                                  
010800     05  FS-STAT-WALTIN              PIC X(02) VALUE SPACES.             
010900         88  CODE-READ-OK                VALUE '00'.                     
011000         88  NO-MORE-RECORDS             VALUE '10'.                     
011100     05  FS-STAT-WALTOUT             PIC X(02) VALUE SPACES.             
011200         88  CODE-WRITE-OK               VALUE '00'.                     
011300*----------------------------------------------------------------        
011400* COUNTERS AND ACCUMULATORS                                              
011500*----------------------------------------------------------------        
011600 01  COUNTERS-AND-ACCUMULATORS.                                          
011700     05  RECORDS-POSTED              PIC S9(8) COMP VALUE ZERO.          
011800     05  WALLET-CREDIT-ACCUM         PIC S9(9)V99 COMP-3                 
011900                                     VALUE ZERO.                         
012000     05  FILLER                      PIC X(04).                          
012100*----------------------------------------------------------------        
012200* WORK AREA AND LOOP SWITCH -- STANDALONE 77-LEVELS PER SHOP             
012300* STANDARD FOR A LONE WORK FIELD OR SWITCH.                              
012400*----------------------------------------------------------------        
012500 77  WS-NEW-BALANCE                  PIC S9(7)V99 VALUE ZERO.            
012600 77  MORE-RECORDS-SW                 PIC X(01) VALUE 'Y'.                
012700     88  MORE-RECORDS                    VALUE 'Y'.                      
012800     88  NO-MORE-RECORDS-SW              VALUE 'N'.                      
012900*----------------------------------------------------------------        
013000* END-OF-RUN CREDIT TOTAL -- EDITED FOR THE NIGHT SHEET                  
013100*----------------------------------------------------------------        
013200 01  WS-CREDIT-TOTAL-LINE.                                               
013300     05  FILLER                      PIC X(17)                           
013400             VALUE 'WALLET CREDIT  $'.                                   
013500     05  WT-CREDIT-TOTAL-ED          PIC $$$,$$$,$$9.99.                 
013600*================================================================        
013700 PROCEDURE DIVISION.                                                     
013800*----------------------------------------------------------------        
013900* TOP OF THE RUN -- DRIVING PERFORM SEQUENCE.  MUST STAY FIRST           
014000* IN THE DIVISION SO CONTROL LANDS HERE ON ENTRY (CR-9719).              
014100*----------------------------------------------------------------        
014200     PERFORM OPEN-FILES                                                  
014300         THRU OPEN-FILES-EXIT.                                           
014400     PERFORM CALCULUS                                                    
014500         THRU CALCULUS-EXIT                                              
014600         UNTIL NOT MORE-RECORDS.                                         
014700     PERFORM TERMINAR                                                    
014800         THRU TERMINAR-EXIT.                                             
014900     MOVE +0 TO RETURN-CODE.                                             
015000     GOBACK.                                                             
015100*----------------------------------------------------------------        
015200* OPEN-FILES -- OPEN THE TOP-UP DECK AND THE POSTING FILE,               
015300* PRIME THE READ.                                                        
015400*----------------------------------------------------------------        
015500 OPEN-FILES.                                                             
015600     OPEN INPUT  WALLET-TXN-IN                                           
015700     OPEN OUTPUT WALLET-TXN-OUT.                                         
015800     IF NOT CODE-READ-OK                                                 
015900         DISPLAY 'WALETPST - WALTIN OPEN ERROR ' FS-STAT-WALTIN          
016000         MOVE 'N' TO MORE-RECORDS-SW                                     
016100     END-IF.                                                             
016200     PERFORM READ-NEXT-CARD                                              
016300         THRU READ-NEXT-CARD-EXIT.                                       
016400 OPEN-FILES-EXIT.                                                        
016500     EXIT.                                                               
016600*----------------------------------------------------------------        
016700* CALCULUS -- HANDLEWALLETTOPUPSUCCESS: NEW BALANCE EQUALS               
016800* PRIOR BALANCE PLUS THE TOP-UP AMOUNT.  POST THE CARD AND               
016900* ACCUMULATE THE CREDIT TOTAL.                                           
017000*----------------------------------------------------------------        
017100 CALCULUS.                                                               
017200     COMPUTE WS-NEW-BALANCE =                                            
017300         WALLET-PRIOR-BALANCE + WALLET-TOPUP-AMOUNT.                     
017400     MOVE WALLET-USER-ID         TO WALLET-USER-ID-O.                    
017500     MOVE WALLET-TOPUP-AMOUNT    TO WALLET-TOPUP-AMOUNT-O.               
017600     MOVE WALLET-PRIOR-BALANCE   TO WALLET-PRIOR-BALANCE-O.              
017700     MOVE WS-NEW-BALANCE         TO WALLET-NEW-BALANCE-O.                
017800     WRITE WALLET-TXN-OUT-RECORD.                                        
017900     IF NOT CODE-WRITE-OK                                                
018000         DISPLAY 'WALETPST - WALTOUT WRITE ERROR'                        
018100                 FS-STAT-WALTOUT                                         
018200     END-IF.                                                             
018300     ADD 1 TO RECORDS-POSTED.                                            
018400     ADD WALLET-TOPUP-AMOUNT TO WALLET-CREDIT-ACCUM.                     
018500     PERFORM READ-NEXT-CARD                                              
018600         THRU READ-NEXT-CARD-EXIT.                                       
018700 CALCULUS-EXIT.                                                          
018800     EXIT.                                                               
018900*----------------------------------------------------------------        
019000* READ-NEXT-CARD -- PRIMING AND MAIN-LOOP READ OF WALTIN                 
019100*----------------------------------------------------------------        
019200 READ-NEXT-CARD.                                                         
019300     READ WALLET-TXN-IN                                                  
019400         AT END                                                          
019500             MOVE 'N' TO MORE-RECORDS-SW                                 
019600         NOT AT END                                                      
019700             CONTINUE                                                    
019800     END-READ.                                                           
019900 READ-NEXT-CARD-EXIT.                                                    
020000     EXIT.                                                               
020100*----------------------------------------------------------------        
020200* TERMINAR -- EDIT AND DISPLAY THE CREDIT TOTAL, CLOSE FILES             
020300*----------------------------------------------------------------        
020400 TERMINAR.                                                               
020500     MOVE WALLET-CREDIT-ACCUM TO WT-CREDIT-TOTAL-ED.                     
020600     DISPLAY 'WALETPST - TOP-UPS POSTED ... ' RECORDS-POSTED.            
020700     DISPLAY WS-CREDIT-TOTAL-LINE.                                       
020800     CLOSE WALLET-TXN-IN.                                                
020900     CLOSE WALLET-TXN-OUT.                                               
021000 TERMINAR-EXIT.                                                          
021100     EXIT.                                                               
